000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLMCURR.
000300 AUTHOR. R. CHIRINOS.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 07/29/20.
000600 DATE-COMPILED. 07/29/20.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          PARSES A FREE-TEXT DAMAGE-AMOUNT TOKEN FROM A CLAIM
001300*          DOCUMENT INTO A SIGNED PACKED-DECIMAL AMOUNT WITH TWO
001400*          DECIMAL PLACES.  STRIPS LEADING "$", EMBEDDED COMMAS
001500*          AND SPACES BEFORE TESTING FOR NUMERIC CONTENT.  IF THE
001600*          RESULT IS NOT NUMERIC, THE AMOUNT IS TREATED AS ABSENT
001700*          (CURR-IS-INVALID) -- THE CALLER THEN LEAVES THE CLAIM
001800*          RECORD'S DAMAGE FIELD AT ZERO WITH ITS PRESENCE SWITCH
001900*          SET TO "NOT FOUND".
002000*
002100*          CALLED BY CLMEXTR FOR THE ESTIMATED-DAMAGE FIELD.
002200*
002300******************************************************************
002400*   DATE      PROGRAMMER        REQUEST     DESCRIPTION
002500*   --------  ----------------  ----------  -------------------
002600*   07/29/20  R.CHIRINOS        FNOL-0007   ORIGINAL PROGRAM
002700*   02/11/21  R.CHIRINOS        FNOL-0041   STRIP EMBEDDED SPACES
002800*   12/03/98  T.OKONKWO         FNOL-Y2K2   Y2K: NO DATE LOGIC HERE,
002900*                                           REVIEWED FOR COMPLIANCE
003000******************************************************************
003100*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS DIGIT-CLASS IS "0" THRU "9"
003900     UPSI-0 ON STATUS IS CLMCURR-DEBUG-ON
004000             OFF STATUS IS CLMCURR-DEBUG-OFF.
004100*
004200 DATA DIVISION.
004300 FILE SECTION.
004400*
004500 WORKING-STORAGE SECTION.
004600 01  MISC-FIELDS.
004700     05  WS-SCRUB-TEXT             PIC X(30).
004800     05  WS-SCAN-SUB               PIC S9(04) COMP.
004900     05  WS-OUT-SUB                PIC S9(04) COMP.
005000     05  WS-DECML-TEXT             PIC X(30).
005100     05  WS-DECML-IDX              PIC S9(04) COMP.
005200     05  WS-DECML-SW               PIC X(01).
005300         88  DECML-PT-FOUND            VALUE 'Y'.
005400         88  DECML-PT-NOT-FOUND        VALUE 'N'.
005500     05  WS-WHOLE-PART             PIC 9(07).
005600     05  WS-CENTS-PART             PIC 9(02).
005700     05  WS-ONE-CHAR               PIC X(01).
005800*
005900*    ALTERNATE VIEW OF THE SCRUBBED TEXT, USED WHEN HUNTING FOR THE
006000*    DECIMAL POINT ONE CHARACTER AT A TIME.
006100 01  WS-DECML-TEXT-PARTS REDEFINES WS-DECML-TEXT.
006200     05  WS-DOLLR-CHARS   OCCURS 30 TIMES INDEXED BY DC-IDX
006300                          PIC X(01).
006400*
006500*    ALTERNATE VIEW OF THE RAW TEXT BEFORE SCRUBBING, USED ONLY TO
006600*    PICK OFF THE LEADING "$" WHEN IT IS PRESENT WITHOUT WALKING
006700*    THE WHOLE FIELD ONE BYTE AT A TIME.
006800 01  WS-RAW-LEAD-VIEW REDEFINES WS-SCRUB-TEXT.
006900     05  WS-RAW-LEAD-CHAR           PIC X(01).
007000     05  FILLER                     PIC X(29).
007100*
007200*    ALTERNATE VIEW OF THE PACKED AMOUNT, USED TO CHECK THE SIGN
007300*    NIBBLE WHEN DISPLAYING A CLAIM AMOUNT IN A HEX-DUMP TRACE
007400*    DURING UPSI-0 DEBUG RUNS.
007500 01  MISC-FIELDS-2.
007600     05  WS-AMOUNT-DISPLAY          PIC S9(07)V99.
007700 01  WS-AMOUNT-DISPLAY-PARTS REDEFINES WS-AMOUNT-DISPLAY.
007800     05  WS-AMOUNT-WHOLE-DISP       PIC 9(07).
007900     05  WS-AMOUNT-CENTS-DISP       PIC 9(02).
008000*
008100 LINKAGE SECTION.
008200 01  CALC-AMOUNT-REC.
008300     05  RAW-AMOUNT-TEXT            PIC X(30).
008400     05  NORM-AMOUNT                PIC S9(07)V99 COMP-3.
008500     05  CURR-VALID-SW              PIC X(01).
008600         88  CURR-IS-VALID              VALUE 'Y'.
008700         88  CURR-IS-INVALID             VALUE 'N'.
008800 01  RETURN-CD                     PIC 9(04) COMP.
008900*
009000 PROCEDURE DIVISION USING CALC-AMOUNT-REC, RETURN-CD.
009100 000-HOUSEKEEPING.
009200     MOVE ZERO TO NORM-AMOUNT.
009300     MOVE 'N' TO CURR-VALID-SW.
009400     MOVE ZERO TO RETURN-CD.
009500     MOVE SPACES TO WS-SCRUB-TEXT.
009600     MOVE ZERO TO WS-OUT-SUB.
009700 000-EXIT.
009800     EXIT.
009900*
010000 100-MAINLINE.
010100     PERFORM 200-SCRUB-TEXT THRU 200-EXIT
010200        VARYING WS-SCAN-SUB FROM 1 BY 1
010300        UNTIL WS-SCAN-SUB > 30.
010400     IF WS-OUT-SUB = ZERO
010500*           NOTHING LEFT AFTER SCRUBBING -- NO AMOUNT GIVEN
010600        MOVE 'N' TO CURR-VALID-SW
010700        MOVE 4 TO RETURN-CD
010800        GO TO 100-EXIT.
010900     PERFORM 300-SPLIT-DECIMAL THRU 300-EXIT.
011000     IF CURR-IS-INVALID
011100        MOVE 8 TO RETURN-CD
011200        GO TO 100-EXIT.
011300     PERFORM 400-COMPUTE-PACKED-AMT THRU 400-EXIT.
011400 100-EXIT.
011500     EXIT.
011600*
011700 200-SCRUB-TEXT.
011800*        REMOVE "$", COMMAS AND EMBEDDED SPACES, LEFT-JUSTIFYING
011900*        WHAT IS LEFT INTO WS-SCRUB-TEXT.
012000     MOVE RAW-AMOUNT-TEXT(WS-SCAN-SUB:1) TO WS-ONE-CHAR.
012100     IF WS-ONE-CHAR = "$" OR WS-ONE-CHAR = "," OR WS-ONE-CHAR = SPACE
012200        GO TO 200-EXIT.
012300     ADD 1 TO WS-OUT-SUB.
012400     MOVE WS-ONE-CHAR TO WS-SCRUB-TEXT(WS-OUT-SUB:1).
012500 200-EXIT.
012600     EXIT.
012700*
012800 300-SPLIT-DECIMAL.
012900     MOVE SPACES TO WS-DECML-TEXT.
013000     MOVE WS-SCRUB-TEXT TO WS-DECML-TEXT.
013100     MOVE 'N' TO WS-DECML-SW.
013200     MOVE ZERO TO WS-WHOLE-PART.
013300     MOVE ZERO TO WS-CENTS-PART.
013400     MOVE 'Y' TO CURR-VALID-SW.
013500     SET DC-IDX TO 1.
013600     SEARCH WS-DOLLR-CHARS VARYING DC-IDX
013700        AT END CONTINUE
013800        WHEN WS-DOLLR-CHARS(DC-IDX) = "."
013900           MOVE 'Y' TO WS-DECML-SW.
014000     IF DECML-PT-NOT-FOUND
014100        GO TO 320-NO-DECIMAL-POINT.
014200     SET WS-DECML-IDX TO DC-IDX.
014300     IF WS-DECML-IDX = 1
014400        MOVE 'N' TO CURR-VALID-SW
014500        GO TO 300-EXIT.
014600     IF WS-DECML-TEXT(1:WS-DECML-IDX - 1) NOT NUMERIC
014700        MOVE 'N' TO CURR-VALID-SW
014800        GO TO 300-EXIT.
014900     MOVE WS-DECML-TEXT(1:WS-DECML-IDX - 1) TO WS-WHOLE-PART.
015000     IF WS-DECML-TEXT(WS-DECML-IDX + 1:2) NUMERIC
015100        MOVE WS-DECML-TEXT(WS-DECML-IDX + 1:2) TO WS-CENTS-PART
015200        GO TO 300-EXIT.
015300     MOVE WS-DECML-TEXT(WS-DECML-IDX + 1:1) TO WS-ONE-CHAR.
015400     IF WS-ONE-CHAR NUMERIC
015500        MOVE WS-ONE-CHAR TO WS-CENTS-PART(1:1)
015600        MOVE ZERO TO WS-CENTS-PART(2:1)
015700        GO TO 300-EXIT.
015800     MOVE 'N' TO CURR-VALID-SW.
015900     GO TO 300-EXIT.
016000 320-NO-DECIMAL-POINT.
016100     IF WS-SCRUB-TEXT(1:WS-OUT-SUB) NOT NUMERIC
016200        MOVE 'N' TO CURR-VALID-SW
016300        GO TO 300-EXIT.
016400     MOVE WS-SCRUB-TEXT(1:WS-OUT-SUB) TO WS-WHOLE-PART.
016500 300-EXIT.
016600     EXIT.
016700*
016800 400-COMPUTE-PACKED-AMT.
016900*        REMOVE FOR 0CB BUG -- DON'T LET A BAD WHOLE-PART MOVE
017000*        BLOW UP THE COMPUTE (SEE CLCLBCST 020497MM FOR THE ORIGIN
017100*        OF THIS HOUSE HABIT).
017200     IF WS-WHOLE-PART NOT NUMERIC
017300        MOVE ZERO TO WS-WHOLE-PART.
017400     COMPUTE NORM-AMOUNT =
017500        WS-WHOLE-PART + (WS-CENTS-PART / 100).
017600     MOVE 'Y' TO CURR-VALID-SW.
017700     MOVE ZERO TO RETURN-CD.
017800     IF CLMCURR-DEBUG-ON
017900        MOVE NORM-AMOUNT TO WS-AMOUNT-DISPLAY
018000        DISPLAY 'CLMCURR WHOLE=' WS-AMOUNT-WHOLE-DISP
018100           ' CENTS=' WS-AMOUNT-CENTS-DISP.
018200 400-EXIT.
018300     EXIT.
