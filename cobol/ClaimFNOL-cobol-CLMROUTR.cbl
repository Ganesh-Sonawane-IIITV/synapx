000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLMROUTR.
000300 AUTHOR. R. CHIRINOS.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 08/14/20.
000600 DATE-COMPILED. 08/14/20.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          CLAIM ROUTER FOR THE FNOL INTAKE PIPELINE.  GIVEN AN
001300*          EXTRACTED CLAIM RECORD AND THE VALIDATOR'S MISSING-
001400*          FIELD FINDINGS, DECIDES WHICH QUEUE THE CLAIM GOES TO
001500*          AND WHY.  THE FIVE RULES ARE TRIED IN STRICT PRIORITY
001600*          ORDER AND THE FIRST ONE THAT FIRES WINS -- SEE
001700*          400-APPLY-UPDATES IN DALYUPDT FOR THE ANCESTOR OF THIS
001800*          "TRY-THE-NEXT-RULE-IF-THIS-ONE-DOESN'T-FIRE" SHAPE.
001900*
002000*          CALLED BY CLMAGENT, PARAGRAPH 300-CALL-PIPELINE, AFTER
002100*          CLMEXTR AND CLMVALID HAVE RUN.
002200*
002300******************************************************************
002400*   DATE      PROGRAMMER        REQUEST     DESCRIPTION
002500*   --------  ----------------  ----------  -------------------
002600*   08/14/20  R.CHIRINOS        FNOL-0010   ORIGINAL PROGRAM
002700*   05/06/21  R.CHIRINOS        FNOL-0061   ADD INJURED/HURT/PAIN
002800*                                           TO INJURY KEYWORD LIST
002900*   01/08/99  T.OKONKWO         FNOL-Y2K5   Y2K: NO DATE COMPARES IN
003000*                                           THIS PROGRAM, REVIEWED
003050*   03/11/22  D.MALAVE          FNOL-0089   FIXED BAD KEYWORD LENGTH
003060*                                           FOR "FALSE CLAIM" (WAS
003070*                                           12, ONE TOO MANY) -- WAS
003080*                                           MISSING DESCRIPTIONS NOT
003090*                                           ENDING THE PHRASE WITH A
003095*                                           BLANK.  SEE WS-FRAUD-
003096*                                           KEYWORD-LEN-VALUES.
003100******************************************************************
003200*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS DIGIT-CLASS IS "0" THRU "9"
004000     UPSI-0 ON STATUS IS CLMROUTR-DEBUG-ON
004100             OFF STATUS IS CLMROUTR-DEBUG-OFF.
004200*
004300 DATA DIVISION.
004400 FILE SECTION.
004500*
004600 WORKING-STORAGE SECTION.
004700 01  WS-ROUTE-DECIDED-SW            PIC X(01).
004800     88  WS-ROUTE-DECIDED               VALUE 'Y'.
004900     88  WS-ROUTE-NOT-DECIDED           VALUE 'N'.
005000*
005100*    THE SEVEN FRAUD-INDICATOR WORDS/PHRASES THE DESCRIPTION IS
005200*    SCANNED FOR.  "FRAUD" ALONE COVERS "FRAUDULENT" TOO SINCE
005300*    THE SCAN IS A PLAIN SUBSTRING MATCH.
005400 01  WS-FRAUD-KEYWORD-VALUES.
005500     05  FILLER PIC X(20) VALUE "FRAUD               ".
005600     05  FILLER PIC X(20) VALUE "INCONSISTENT        ".
005700     05  FILLER PIC X(20) VALUE "STAGED              ".
005800     05  FILLER PIC X(20) VALUE "SUSPICIOUS          ".
005900     05  FILLER PIC X(20) VALUE "FABRICATED          ".
006000     05  FILLER PIC X(20) VALUE "FALSE CLAIM         ".
006100     05  FILLER PIC X(20) VALUE "DECEPTIVE           ".
006200 01  WS-FRAUD-KEYWORD-TABLE REDEFINES WS-FRAUD-KEYWORD-VALUES.
006300     05  WS-FRAUD-KEYWORD OCCURS 7 TIMES INDEXED BY FRD-IDX
006400                          PIC X(20).
006500*
006600 01  WS-FRAUD-KEYWORD-LEN-VALUES.
006700     05  FILLER PIC 9(02) VALUE 05.
006800     05  FILLER PIC 9(02) VALUE 12.
006900     05  FILLER PIC 9(02) VALUE 06.
007000     05  FILLER PIC 9(02) VALUE 10.
007100     05  FILLER PIC 9(02) VALUE 10.
007200     05  FILLER PIC 9(02) VALUE 11.
007300     05  FILLER PIC 9(02) VALUE 09.
007400 01  WS-FRAUD-KEYWORD-LEN-TABLE REDEFINES WS-FRAUD-KEYWORD-LEN-VALUES.
007500     05  WS-FRAUD-KEYWORD-LEN OCCURS 7 TIMES INDEXED BY FRL-IDX
007600                              PIC 9(02).
007700*
007800*    THE EIGHT INJURY-INDICATOR WORDS/PHRASES.  "INJURY" ALONE
007900*    COVERS "PERSONAL INJURY" AND "BODILY INJURY"; "INJURED" IS
008000*    KEPT SEPARATE BECAUSE IT DOES NOT SHARE THAT SUBSTRING.
008100 01  WS-INJURY-KEYWORD-VALUES.
008200     05  FILLER PIC X(20) VALUE "INJURY              ".
008300     05  FILLER PIC X(20) VALUE "INJURED             ".
008400     05  FILLER PIC X(20) VALUE "BODILY HARM         ".
008500     05  FILLER PIC X(20) VALUE "MEDICAL             ".
008600     05  FILLER PIC X(20) VALUE "HOSPITAL            ".
008700     05  FILLER PIC X(20) VALUE "AMBULANCE           ".
008800     05  FILLER PIC X(20) VALUE "HURT                ".
008900     05  FILLER PIC X(20) VALUE "PAIN                ".
009000 01  WS-INJURY-KEYWORD-TABLE REDEFINES WS-INJURY-KEYWORD-VALUES.
009100     05  WS-INJURY-KEYWORD OCCURS 8 TIMES INDEXED BY INJ-IDX
009200                           PIC X(20).
009300*
009400 01  WS-INJURY-KEYWORD-LEN-VALUES.
009500     05  FILLER PIC 9(02) VALUE 06.
009600     05  FILLER PIC 9(02) VALUE 07.
009700     05  FILLER PIC 9(02) VALUE 11.
009800     05  FILLER PIC 9(02) VALUE 07.
009900     05  FILLER PIC 9(02) VALUE 08.
010000     05  FILLER PIC 9(02) VALUE 09.
010100     05  FILLER PIC 9(02) VALUE 04.
010200     05  FILLER PIC 9(02) VALUE 04.
010300 01  WS-INJURY-KEYWORD-LEN-TABLE REDEFINES WS-INJURY-KEYWORD-LEN-VALUES.
010400     05  WS-INJURY-KEYWORD-LEN OCCURS 8 TIMES INDEXED BY INL-IDX
010500                               PIC 9(02).
010600*
010700 01  WS-SCAN-FIELDS.
010800     05  WS-SCAN-BUFFER             PIC X(200).
010900     05  WS-SCAN-POS                PIC S9(04) COMP.
011000     05  WS-MAX-SCAN-POS            PIC S9(04) COMP.
011100     05  WS-KEYWORD-LEN             PIC 9(02)  COMP.
011200     05  WS-KEYWORD-HOLD            PIC X(20).
011300*
011400 01  WS-THRESHOLD-AMT                PIC S9(7)V99 COMP-3
011500                                     VALUE 25000.00.
011600*
011700 LINKAGE SECTION.
011800 COPY CLMCLAIM.
011900 01  LK-MISSING-COUNT               PIC 9(02).
012000 01  LK-MISSING-FIELDS              PIC X(120).
012100 01  LK-ROUTE                       PIC X(20).
012200 01  LK-REASONING                   PIC X(200).
012300*
012400 PROCEDURE DIVISION USING CLM-CLAIM-REC, LK-MISSING-COUNT,
012500             LK-MISSING-FIELDS, LK-ROUTE, LK-REASONING.
012600 000-HOUSEKEEPING.
012700     MOVE SPACES TO LK-ROUTE.
012800     MOVE SPACES TO LK-REASONING.
012900     MOVE 'N' TO WS-ROUTE-DECIDED-SW.
013000 000-EXIT.
013100     EXIT.
013200*
013300 100-MAINLINE.
013400     PERFORM 200-RULE-MISSING THRU 200-EXIT.
013500     IF WS-ROUTE-DECIDED
013600        GO TO 100-EXIT.
013700     PERFORM 300-RULE-FRAUD THRU 300-EXIT.
013800     IF WS-ROUTE-DECIDED
013900        GO TO 100-EXIT.
014000     PERFORM 400-RULE-INJURY THRU 400-EXIT.
014100     IF WS-ROUTE-DECIDED
014200        GO TO 100-EXIT.
014300     PERFORM 500-RULE-DAMAGE-AMT THRU 500-EXIT.
014400     IF CLMROUTR-DEBUG-ON
014500        DISPLAY 'CLMROUTR ROUTE=' LK-ROUTE.
014600 100-EXIT.
014700     EXIT.
014800*
014900 200-RULE-MISSING.
015000*        RULE 1 -- ANY MISSING MANDATORY FIELD SENDS THE CLAIM
015100*        TO MANUAL REVIEW, NAMING WHAT IS MISSING.
015200     IF LK-MISSING-COUNT = ZERO
015300        GO TO 200-EXIT.
015400     MOVE "Manual Review" TO LK-ROUTE.
015500     STRING "Missing mandatory fields: " DELIMITED BY SIZE
015600            LK-MISSING-FIELDS          DELIMITED BY SIZE
015700       INTO LK-REASONING.
015800     MOVE 'Y' TO WS-ROUTE-DECIDED-SW.
015900 200-EXIT.
016000     EXIT.
016100*
016200 300-RULE-FRAUD.
016300*        RULE 2 -- A FRAUD-INDICATOR WORD ANYWHERE IN THE
016400*        INCIDENT DESCRIPTION SENDS THE CLAIM TO INVESTIGATION.
016500     MOVE SPACES TO WS-SCAN-BUFFER.
016600     MOVE CLM-INCIDENT-DESC TO WS-SCAN-BUFFER(1:120).
016700     INSPECT WS-SCAN-BUFFER CONVERTING
016800        "abcdefghijklmnopqrstuvwxyz" TO
016900        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
017000     PERFORM 600-SCAN-FRAUD-TABLE THRU 600-EXIT.
017100     IF WS-ROUTE-NOT-DECIDED
017200        GO TO 300-EXIT.
017300     MOVE "Investigation Flag" TO LK-ROUTE.
017400     MOVE "Possible fraud indicator found in incident description"
017500        TO LK-REASONING.
017600 300-EXIT.
017700     EXIT.
017800*
017900 400-RULE-INJURY.
018000*        RULE 3 -- AN INJURY-INDICATOR WORD IN THE CLAIM TYPE OR
018100*        DESCRIPTION SENDS THE CLAIM TO THE SPECIALIST QUEUE.
018200*        ONLY APPLIES WHEN THE CLAIM TYPE WAS ACTUALLY CAPTURED.
018300     MOVE 'N' TO WS-ROUTE-DECIDED-SW.
018400     IF CLM-CLAIM-TYPE = SPACES
018500        GO TO 400-EXIT.
018600     MOVE SPACES TO WS-SCAN-BUFFER.
018700     STRING CLM-CLAIM-TYPE   DELIMITED BY SIZE
018800            " "              DELIMITED BY SIZE
018900            CLM-INCIDENT-DESC DELIMITED BY SIZE
019000       INTO WS-SCAN-BUFFER.
019100     INSPECT WS-SCAN-BUFFER CONVERTING
019200        "abcdefghijklmnopqrstuvwxyz" TO
019300        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
019400     PERFORM 650-SCAN-INJURY-TABLE THRU 650-EXIT.
019500     IF WS-ROUTE-NOT-DECIDED
019600        GO TO 400-EXIT.
019700     MOVE "Specialist Queue" TO LK-ROUTE.
019800     MOVE "Possible injury or medical treatment claim"
019900        TO LK-REASONING.
020000 400-EXIT.
020100     EXIT.
020200*
020300 500-RULE-DAMAGE-AMT.
020400*        RULE 4/5 -- ROUTE ON THE ESTIMATED DAMAGE AMOUNT.  NO
020500*        AMOUNT AT ALL IS THE DEFAULT MANUAL-REVIEW CASE.
020600     IF CLM-DAMAGE-ABSENT
020700        MOVE "Manual Review" TO LK-ROUTE
020800        MOVE "No estimated damage amount could be determined"
020900           TO LK-REASONING
021000        GO TO 500-EXIT.
021100     IF CLM-ESTIMATED-DAMAGE-AMT < WS-THRESHOLD-AMT
021200        MOVE "Fast-track" TO LK-ROUTE
021300        MOVE "Estimated damage is below the fast-track threshold"
021400           TO LK-REASONING
021500        GO TO 500-EXIT.
021600     MOVE "Manual Review" TO LK-ROUTE.
021700     MOVE "Estimated damage meets or exceeds the fast-track threshold"
021800        TO LK-REASONING.
021900 500-EXIT.
022000     EXIT.
022100*
022200 600-SCAN-FRAUD-TABLE.
022300     MOVE 'N' TO WS-ROUTE-DECIDED-SW.
022400     PERFORM 610-SCAN-ONE-FRAUD-WORD THRU 610-EXIT
022500        VARYING FRD-IDX FROM 1 BY 1 UNTIL
022600        FRD-IDX > 7 OR WS-ROUTE-DECIDED.
022700 600-EXIT.
022800     EXIT.
022900*
023000 610-SCAN-ONE-FRAUD-WORD.
023100     SET FRL-IDX TO FRD-IDX.
023200     MOVE WS-FRAUD-KEYWORD-LEN(FRL-IDX) TO WS-KEYWORD-LEN.
023300     MOVE WS-FRAUD-KEYWORD(FRD-IDX) TO WS-KEYWORD-HOLD.
023400     COMPUTE WS-MAX-SCAN-POS = 201 - WS-KEYWORD-LEN.
023500     PERFORM 620-SCAN-ONE-POSITION THRU 620-EXIT
023600        VARYING WS-SCAN-POS FROM 1 BY 1 UNTIL
023700        WS-SCAN-POS > WS-MAX-SCAN-POS OR WS-ROUTE-DECIDED.
023800 610-EXIT.
023900     EXIT.
024000*
024100 620-SCAN-ONE-POSITION.
024200     IF WS-SCAN-BUFFER(WS-SCAN-POS:WS-KEYWORD-LEN) =
024300           WS-KEYWORD-HOLD(1:WS-KEYWORD-LEN)
024400        MOVE 'Y' TO WS-ROUTE-DECIDED-SW.
024500 620-EXIT.
024600     EXIT.
024700*
024800 650-SCAN-INJURY-TABLE.
024900     MOVE 'N' TO WS-ROUTE-DECIDED-SW.
025000     PERFORM 660-SCAN-ONE-INJURY-WORD THRU 660-EXIT
025100        VARYING INJ-IDX FROM 1 BY 1 UNTIL
025200        INJ-IDX > 8 OR WS-ROUTE-DECIDED.
025300 650-EXIT.
025400     EXIT.
025500*
025600 660-SCAN-ONE-INJURY-WORD.
025700     SET INL-IDX TO INJ-IDX.
025800     MOVE WS-INJURY-KEYWORD-LEN(INL-IDX) TO WS-KEYWORD-LEN.
025900     MOVE WS-INJURY-KEYWORD(INJ-IDX) TO WS-KEYWORD-HOLD.
026000     COMPUTE WS-MAX-SCAN-POS = 201 - WS-KEYWORD-LEN.
026100     PERFORM 620-SCAN-ONE-POSITION THRU 620-EXIT
026200        VARYING WS-SCAN-POS FROM 1 BY 1 UNTIL
026300        WS-SCAN-POS > WS-MAX-SCAN-POS OR WS-ROUTE-DECIDED.
026400 660-EXIT.
026500     EXIT.
