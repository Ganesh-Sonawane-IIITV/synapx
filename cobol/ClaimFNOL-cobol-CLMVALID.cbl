000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLMVALID.
000300 AUTHOR. R. CHIRINOS.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 08/09/20.
000600 DATE-COMPILED. 08/09/20.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          FIELD VALIDATOR FOR THE FNOL INTAKE PIPELINE.  CHECKS
001300*          THE 13 MANDATORY FIELDS OF CLM-CLAIM-REC FOR PRESENCE
001400*          (BLANK/SPACE-ONLY STRING FIELDS COUNT AS MISSING; THE
001500*          ESTIMATED-DAMAGE AMOUNT IS MISSING ONLY WHEN ITS OWN
001600*          PRESENCE SWITCH SAYS SO -- A ZERO AMOUNT IS VALID).
001700*          RETURNS A MISSING-FIELD COUNT AND A COMMA-SEPARATED
001800*          LIST OF DISPLAY NAMES FOR THE ROUTER TO USE IN ITS
001900*          REASONING TEXT.
002000*
002100*          CALLED ONCE PER CLAIM BY CLMAGENT, PARAGRAPH
002200*          300-CALL-PIPELINE, AFTER CLMEXTR AND BEFORE CLMROUTR.
002300*
002400******************************************************************
002500*   DATE      PROGRAMMER        REQUEST     DESCRIPTION
002600*   --------  ----------------  ----------  -------------------
002700*   08/09/20  R.CHIRINOS        FNOL-0009   ORIGINAL PROGRAM
002800*   04/02/21  R.CHIRINOS        FNOL-0056   CLAIMANT-CONTACT OPTIONAL
002900*   12/15/98  T.OKONKWO         FNOL-Y2K4   Y2K: DATE FIELDS ARE TEXT
003000*                                           HERE, NO COMPARE NEEDED
003100******************************************************************
003200*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS DIGIT-CLASS IS "0" THRU "9"
004000     UPSI-0 ON STATUS IS CLMVALID-DEBUG-ON
004100             OFF STATUS IS CLMVALID-DEBUG-OFF.
004200*
004300 DATA DIVISION.
004400 FILE SECTION.
004500*
004600 WORKING-STORAGE SECTION.
004700 01  WS-WORK-FIELDS.
004800     05  WS-FLD-SUB                PIC 9(02) COMP.
004900     05  WS-MISS-SUB               PIC 9(02) COMP.
005000     05  WS-OUT-PTR                PIC 9(03) COMP.
005100     05  WS-FLD-IS-MISSING-SW      PIC X(01).
005200         88  WS-FLD-IS-MISSING         VALUE 'Y'.
005300         88  WS-FLD-IS-PRESENT          VALUE 'N'.
005400*
005500*    THE 13 MANDATORY FIELDS, IN SPEC ORDER, WITH THEIR DISPLAY
005600*    NAMES -- BUILT THE WAY THIS SHOP BUILDS A SMALL LOOKUP TABLE
005700*    WHEN THERE IS NO FILE TO LOAD IT FROM (SEE CLMEXTR'S LABEL
005800*    TABLE FOR THE SAME HOUSE HABIT).
005900 01  WS-FIELD-NAME-VALUES.
006000     05  FILLER PIC X(20) VALUE "Policy Number       ".
006100     05  FILLER PIC X(20) VALUE "Policyholder Name   ".
006200     05  FILLER PIC X(20) VALUE "Policy Start Date   ".
006300     05  FILLER PIC X(20) VALUE "Policy End Date     ".
006400     05  FILLER PIC X(20) VALUE "Incident Date       ".
006500     05  FILLER PIC X(20) VALUE "Incident Time       ".
006600     05  FILLER PIC X(20) VALUE "Incident Location   ".
006700     05  FILLER PIC X(20) VALUE "Incident Description".
006800     05  FILLER PIC X(20) VALUE "Claimant Name       ".
006900     05  FILLER PIC X(20) VALUE "Asset Type          ".
007000     05  FILLER PIC X(20) VALUE "Asset ID            ".
007100     05  FILLER PIC X(20) VALUE "Estimated Damage    ".
007200     05  FILLER PIC X(20) VALUE "Claim Type          ".
007300 01  WS-FIELD-NAME-TABLE REDEFINES WS-FIELD-NAME-VALUES.
007400     05  WS-FLD-DISPLAY-NAME OCCURS 13 TIMES
007500                             INDEXED BY FLD-IDX   PIC X(20).
007600*
007700*    ALTERNATE VIEW OF THE SAME TABLE, ONE BYTE AT A TIME, USED
007800*    ONLY TO TRIM TRAILING PAD SPACES OFF A DISPLAY NAME BEFORE IT
007900*    IS APPENDED TO THE MISSING-FIELDS TEXT.
008000 01  WS-FIELD-NAME-CHARS REDEFINES WS-FIELD-NAME-VALUES.
008100     05  WS-FLD-NAME-BYTE OCCURS 260 TIMES INDEXED BY FNB-IDX
008200                          PIC X(01).
008300*
008400*    ALTERNATE NUMERIC VIEW OF THE MISSING-COUNT, USED BY THE
008500*    UPSI-0 DEBUG TRACE TO SHOW TENS/UNITS SEPARATELY.
008600 01  WS-MISS-COUNT-HOLD            PIC 9(02).
008700 01  WS-MISS-COUNT-HOLD-R REDEFINES WS-MISS-COUNT-HOLD.
008800     05  WS-MISS-COUNT-TENS        PIC 9(01).
008900     05  WS-MISS-COUNT-UNITS       PIC 9(01).
009000*
009100 LINKAGE SECTION.
009200 COPY CLMCLAIM.
009300 01  LK-MISSING-COUNT              PIC 9(02).
009400 01  LK-MISSING-FIELDS             PIC X(120).
009500*
009600 PROCEDURE DIVISION USING CLM-CLAIM-REC, LK-MISSING-COUNT,
009700             LK-MISSING-FIELDS.
009800 000-HOUSEKEEPING.
009900     MOVE ZERO TO LK-MISSING-COUNT.
010000     MOVE SPACES TO LK-MISSING-FIELDS.
010100     MOVE ZERO TO WS-OUT-PTR.
010200 000-EXIT.
010300     EXIT.
010400*
010500 100-MAINLINE.
010600     PERFORM 200-CHECK-ONE-FIELD THRU 200-EXIT
010700        VARYING WS-FLD-SUB FROM 1 BY 1 UNTIL WS-FLD-SUB > 13.
010800     MOVE LK-MISSING-COUNT TO WS-MISS-COUNT-HOLD.
010900     IF CLMVALID-DEBUG-ON
011000        DISPLAY 'CLMVALID MISSING=' WS-MISS-COUNT-TENS
011100           WS-MISS-COUNT-UNITS.
011200 100-EXIT.
011300     EXIT.
011400*
011500 200-CHECK-ONE-FIELD.
011600     SET FLD-IDX TO WS-FLD-SUB.
011700     MOVE 'N' TO WS-FLD-IS-MISSING-SW.
011800     EVALUATE TRUE
011900        WHEN WS-FLD-SUB = 01 AND CLM-POLICY-NUMBER = SPACES
012000           MOVE 'Y' TO WS-FLD-IS-MISSING-SW
012100        WHEN WS-FLD-SUB = 02 AND CLM-POLICYHOLDER-NAME = SPACES
012200           MOVE 'Y' TO WS-FLD-IS-MISSING-SW
012300        WHEN WS-FLD-SUB = 03 AND CLM-EFF-START-DATE = SPACES
012400           MOVE 'Y' TO WS-FLD-IS-MISSING-SW
012500        WHEN WS-FLD-SUB = 04 AND CLM-EFF-END-DATE = SPACES
012600           MOVE 'Y' TO WS-FLD-IS-MISSING-SW
012700        WHEN WS-FLD-SUB = 05 AND CLM-INCIDENT-DATE = SPACES
012800           MOVE 'Y' TO WS-FLD-IS-MISSING-SW
012900        WHEN WS-FLD-SUB = 06 AND CLM-INCIDENT-TIME = SPACES
013000           MOVE 'Y' TO WS-FLD-IS-MISSING-SW
013100        WHEN WS-FLD-SUB = 07 AND CLM-INCIDENT-LOCATION = SPACES
013200           MOVE 'Y' TO WS-FLD-IS-MISSING-SW
013300        WHEN WS-FLD-SUB = 08 AND CLM-INCIDENT-DESC = SPACES
013400           MOVE 'Y' TO WS-FLD-IS-MISSING-SW
013500        WHEN WS-FLD-SUB = 09 AND CLM-CLAIMANT-NAME = SPACES
013600           MOVE 'Y' TO WS-FLD-IS-MISSING-SW
013700        WHEN WS-FLD-SUB = 10 AND CLM-ASSET-TYPE = SPACES
013800           MOVE 'Y' TO WS-FLD-IS-MISSING-SW
013900        WHEN WS-FLD-SUB = 11 AND CLM-ASSET-ID = SPACES
014000           MOVE 'Y' TO WS-FLD-IS-MISSING-SW
014100        WHEN WS-FLD-SUB = 12 AND CLM-DAMAGE-ABSENT
014200           MOVE 'Y' TO WS-FLD-IS-MISSING-SW
014300        WHEN WS-FLD-SUB = 13 AND CLM-CLAIM-TYPE = SPACES
014400           MOVE 'Y' TO WS-FLD-IS-MISSING-SW
014500        WHEN OTHER
014600           CONTINUE
014700     END-EVALUATE.
014800     IF WS-FLD-IS-MISSING
014900        ADD 1 TO LK-MISSING-COUNT
015000        PERFORM 250-APPEND-MISSING-NAME THRU 250-EXIT.
015100 200-EXIT.
015200     EXIT.
015300*
015400 250-APPEND-MISSING-NAME.
015500     IF WS-OUT-PTR > 0
015600        MOVE ", " TO LK-MISSING-FIELDS(WS-OUT-PTR + 1:2)
015700        ADD 2 TO WS-OUT-PTR.
015800     SET FNB-IDX TO (WS-FLD-SUB - 1) * 20 + 1.
015900     PERFORM 260-COPY-ONE-NAME THRU 260-EXIT
016000        VARYING WS-MISS-SUB FROM 1 BY 1 UNTIL
016100        WS-MISS-SUB > 20 OR WS-FLD-NAME-BYTE(FNB-IDX) = SPACE.
016200 250-EXIT.
016300     EXIT.
016400*
016500 260-COPY-ONE-NAME.
016600     ADD 1 TO WS-OUT-PTR.
016700     MOVE WS-FLD-NAME-BYTE(FNB-IDX) TO LK-MISSING-FIELDS(WS-OUT-PTR:1).
016800     SET FNB-IDX UP BY 1.
016900 260-EXIT.
017000     EXIT.
