000100 ******************************************************************
000200 *    CLMRSLT  --  PER-CLAIM RESULT RECORD AND BATCH TOTALS       *
000300 *    COPY MEMBER SHARED BY CLMAGENT (THE ONLY PROGRAM THAT        *
000400 *    WRITES RESULTS-OUT/SUMMARY-OUT).  CLM-RESULT-REC HOLDS THE   *
000500 *    FULL-WIDTH FIELDS AS SPEC'D; CLMAGENT EDITS THEM DOWN TO THE *
000600 *    200-BYTE PRINT LINE AT WRITE TIME.                           *
000700 ******************************************************************
000800 *   DATE      PROGRAMMER        REQUEST     DESCRIPTION          *
000900 *   --------  ----------------  ----------  ------------------- *
001000 *   07/21/20  R.CHIRINOS        FNOL-0002   ORIGINAL LAYOUT      *
001100 *   03/10/21  R.CHIRINOS        FNOL-0051   ADD ROUTE COUNTERS   *
001200 ******************************************************************
001300 01  CLM-RESULT-REC.
001400     05  CLM-RSLT-DOC-ID              PIC X(20).
001500     05  CLM-RSLT-ROUTE               PIC X(20).
001600     05  CLM-RSLT-MISSING-COUNT       PIC 9(02).
001700     05  CLM-RSLT-MISSING-FLDS        PIC X(120).
001800     05  CLM-RSLT-REASONING           PIC X(200).
001900     05  FILLER                       PIC X(18).
002000*
002100 01  CLM-BATCH-TOTALS.
002200     05  CLM-TOTAL-DOCS               PIC 9(04) COMP.
002300     05  CLM-TOTAL-OK                 PIC 9(04) COMP.
002400     05  CLM-TOTAL-ERR                PIC 9(04) COMP.
002500     05  CLM-CNT-FASTTRACK             PIC 9(04) COMP.
002600     05  CLM-CNT-INVESTFLAG            PIC 9(04) COMP.
002700     05  CLM-CNT-MANUALREV             PIC 9(04) COMP.
002800     05  CLM-CNT-SPECQUEUE             PIC 9(04) COMP.
002900     05  FILLER                       PIC X(02).
