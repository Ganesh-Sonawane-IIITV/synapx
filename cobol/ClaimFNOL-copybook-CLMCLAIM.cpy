000100 ******************************************************************
000200 *    CLMCLAIM  --  EXTRACTED CLAIM FIELD RECORD                 *
000300 *    COPY MEMBER FOR THE FNOL INTAKE PIPELINE (CLMEXTR/CLMVALID/ *
000400 *    CLMROUTR/CLMAGENT).  ONE OCCURRENCE PER CLAIM DOCUMENT.     *
000500 *    BLANK (SPACES) ON AN ALPHANUMERIC FIELD MEANS "NOT FOUND    *
000600 *    IN THE SOURCE TEXT" -- SEE CLM-ESTIMATED-DAMAGE-SW FOR THE  *
000700 *    ONE NUMERIC FIELD, WHICH NEEDS A SEPARATE PRESENCE FLAG     *
000800 *    BECAUSE ZERO IS A VALID DAMAGE AMOUNT.                      *
000900 ******************************************************************
001000 *   DATE      PROGRAMMER        REQUEST     DESCRIPTION          *
001100 *   --------  ----------------  ----------  ------------------- *
001200 *   07/14/20  R.CHIRINOS        FNOL-0001   ORIGINAL LAYOUT      *
001300 *   02/03/21  R.CHIRINOS        FNOL-0044   ADD DATE-PART VIEWS  *
001400 *   11/19/98  T.OKONKWO         FNOL-Y2K1   Y2K DATE REVIEW      *
001500 ******************************************************************
001600 01  CLM-CLAIM-REC.
001700     05  CLM-POLICY-NUMBER           PIC X(20).
001800     05  CLM-POLICYHOLDER-NAME       PIC X(30).
001900     05  CLM-EFF-START-DATE          PIC X(10).
002000     05  CLM-EFF-END-DATE            PIC X(10).
002100     05  CLM-INCIDENT-DATE           PIC X(10).
002200     05  CLM-INCIDENT-TIME           PIC X(05).
002300     05  CLM-INCIDENT-LOCATION       PIC X(40).
002400     05  CLM-INCIDENT-DESC           PIC X(120).
002500     05  CLM-CLAIMANT-NAME           PIC X(30).
002600     05  CLM-CLAIMANT-CONTACT        PIC X(20).
002700     05  CLM-ASSET-TYPE              PIC X(20).
002800     05  CLM-ASSET-ID                PIC X(30).
002900     05  CLM-ESTIMATED-DAMAGE-AMT    PIC S9(7)V99 COMP-3.
003000     05  CLM-ESTIMATED-DAMAGE-SW     PIC X(01) VALUE 'N'.
003100         88  CLM-DAMAGE-PRESENT          VALUE 'Y'.
003200         88  CLM-DAMAGE-ABSENT           VALUE 'N'.
003300     05  CLM-CLAIM-TYPE               PIC X(20).
003400     05  FILLER                       PIC X(09).
003500*
003600*    ALTERNATE DATE-PART VIEWS -- USED BY CLMVALID WHEN A DATE
003700*    MUST BE RE-EXPRESSED AS YYYY/MM/DD INSTEAD OF A STRAIGHT
003800*    10-BYTE STRING (E.G. REPORT HEADINGS, HOLD-AREA COMPARES).
003900     05  CLM-EFF-START-DATE-PARTS REDEFINES CLM-EFF-START-DATE.
004000         10  CLM-EFF-START-YYYY      PIC X(04).
004100         10  FILLER                  PIC X(01).
004200         10  CLM-EFF-START-MM        PIC X(02).
004300         10  FILLER                  PIC X(01).
004400         10  CLM-EFF-START-DD        PIC X(02).
004500     05  CLM-EFF-END-DATE-PARTS REDEFINES CLM-EFF-END-DATE.
004600         10  CLM-EFF-END-YYYY        PIC X(04).
004700         10  FILLER                  PIC X(01).
004800         10  CLM-EFF-END-MM          PIC X(02).
004900         10  FILLER                  PIC X(01).
005000         10  CLM-EFF-END-DD          PIC X(02).
005100     05  CLM-INCIDENT-DATE-PARTS REDEFINES CLM-INCIDENT-DATE.
005200         10  CLM-INCIDENT-YYYY       PIC X(04).
005300         10  FILLER                  PIC X(01).
005400         10  CLM-INCIDENT-MM         PIC X(02).
005500         10  FILLER                  PIC X(01).
005600         10  CLM-INCIDENT-DD         PIC X(02).
