000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLMEXTR.
000300 AUTHOR. R. CHIRINOS.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 08/02/20.
000600 DATE-COMPILED. 08/02/20.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          FIELD EXTRACTOR FOR THE FNOL INTAKE PIPELINE.  GIVEN
001300*          ONE CLAIM DOCUMENT'S WORTH OF TEXT LINES (ONE CLAIM
001400*          BLOCK, COLLECTED BY CLMAGENT BETWEEN "---END---"
001500*          MARKERS), SCANS EACH LINE FOR A RECOGNIZED "LABEL:"
001600*          PREFIX AND STORES THE REMAINDER OF THE LINE INTO THE
001700*          MATCHING FIELD OF CLM-CLAIM-REC.  DATE FIELDS ARE
001800*          PASSED THROUGH CLMDATE AND THE DAMAGE-AMOUNT FIELD
001900*          THROUGH CLMCURR BEFORE BEING STORED.  A LINE THAT
002000*          MATCHES NO LABEL IS TREATED AS A CONTINUATION OF THE
002100*          INCIDENT-DESCRIPTION FIELD (MULTI-LINE NARRATIVES).
002200*
002300*          CALLED ONCE PER CLAIM BY CLMAGENT, PARAGRAPH
002400*          300-CALL-PIPELINE.
002500*
002600******************************************************************
002700*   DATE      PROGRAMMER        REQUEST     DESCRIPTION
002800*   --------  ----------------  ----------  -------------------
002900*   08/02/20  R.CHIRINOS        FNOL-0008   ORIGINAL PROGRAM
003000*   09/14/20  R.CHIRINOS        FNOL-0019   ADD CONTINUATION LINES
003100*   03/22/21  R.CHIRINOS        FNOL-0055   ADD VIN / EFF-DATES PAIR
003200*   11/27/98  T.OKONKWO         FNOL-Y2K3   Y2K: DATE LABELS REVIEWED,
003300*                                           CLMDATE DOES THE WORK
003400******************************************************************
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS DIGIT-CLASS IS "0" THRU "9"
004300     UPSI-0 ON STATUS IS CLMEXTR-DEBUG-ON
004400             OFF STATUS IS CLMEXTR-DEBUG-OFF.
004500*
004600 DATA DIVISION.
004700 FILE SECTION.
004800*
004900 WORKING-STORAGE SECTION.
005000 01  WS-SCAN-FIELDS.
005100     05  WS-FLDNO-HOLD             PIC 9(02).
005200*        ALTERNATE VIEW OF THE FIELD-NUMBER HOLD AREA -- USED BY
005300*        THE UPSI-0 DEBUG TRACE TO SHOW THE MATCH AS TWO DISPLAY
005400*        DIGITS WITHOUT A SEPARATE EDIT-PICTURE MOVE.
005500     05  WS-FLDNO-HOLD-R REDEFINES WS-FLDNO-HOLD.
005600         10  WS-FLDNO-TENS         PIC 9(01).
005700         10  WS-FLDNO-UNITS        PIC 9(01).
005800     05  WS-VALUE-TEXT             PIC X(120).
005900     05  WS-COLON-SUB              PIC S9(04) COMP.
006000     05  WS-LINE-SUB               PIC S9(04) COMP.
006100     05  WS-UPPER-LINE             PIC X(200).
006200*
006300*    THE RECOGNIZED "LABEL:" PREFIXES, BUILT AS A VALUE-CLAUSE
006400*    FILLER BLOCK AND REDEFINED AS AN OCCURS TABLE -- SAME HOUSE
006500*    HABIT PATSRCH USES FOR THE EQUIPMENT TABLE, APPLIED HERE TO
006600*    A STATIC TABLE SINCE THERE IS NO LABEL FILE TO READ.  SOME
006700*    FIELDS HAVE TWO ACCEPTED LABELS (DATE/TIME) SHARING ONE
006800*    FIELD NUMBER.
006900 01  WS-LABEL-VALUES.
007000     05  FILLER PIC X(27) VALUE "POLICY NUMBER:           01".
007100     05  FILLER PIC X(27) VALUE "POLICYHOLDER NAME:       02".
007200     05  FILLER PIC X(27) VALUE "TIME OF INCIDENT:        03".
007300     05  FILLER PIC X(27) VALUE "INCIDENT TIME:           03".
007400     05  FILLER PIC X(27) VALUE "DATE OF INCIDENT:        04".
007500     05  FILLER PIC X(27) VALUE "INCIDENT DATE:           04".
007600     05  FILLER PIC X(27) VALUE "LOCATION:                05".
007700     05  FILLER PIC X(27) VALUE "DESCRIPTION:             06".
007800     05  FILLER PIC X(27) VALUE "CLAIMANT:                07".
007900     05  FILLER PIC X(27) VALUE "CONTACT:                 08".
008000     05  FILLER PIC X(27) VALUE "ASSET TYPE:              09".
008100     05  FILLER PIC X(27) VALUE "ASSET ID:                10".
008200     05  FILLER PIC X(27) VALUE "VIN:                     11".
008300     05  FILLER PIC X(27) VALUE "ESTIMATED DAMAGE:        12".
008400     05  FILLER PIC X(27) VALUE "CLAIM TYPE:              13".
008500     05  FILLER PIC X(27) VALUE "EFFECTIVE DATES:         14".
008600 01  WS-LABEL-TABLE REDEFINES WS-LABEL-VALUES.
008700     05  WS-LBL-ENTRY OCCURS 16 TIMES INDEXED BY LBL-IDX.
008800         10  WS-LBL-TEXT           PIC X(25).
008900         10  WS-LBL-FLDNO          PIC 9(02).
009000*
009100*    ONE FIXED-WIDTH VIEW OF THE 200-BYTE INPUT LINE, USED TO
009200*    COMPARE THE LEADING 25 BYTES AGAINST THE LABEL TABLE AND TO
009300*    PICK OFF THE VALUE THAT FOLLOWS THE COLON.
009400 01  WS-LINE-HEAD-VIEW REDEFINES WS-UPPER-LINE.
009500     05  WS-LINE-HEAD              PIC X(25).
009600     05  WS-LINE-TAIL              PIC X(175).
009700*
009800*    WORK AREA FOR THE "EFFECTIVE DATES: X TO Y" LINE, WHICH CARRIES
009900*    BOTH DATES ON ONE LABELLED LINE INSTEAD OF TWO SEPARATE ONES.
010000 01  WS-EFFDATE-PARTS.
010100     05  WS-EFFDATE-1              PIC X(30).
010200     05  WS-EFFDATE-2              PIC X(30).
010300*
010400 01  WS-AMT-SUB-REC.
010500     05  WS-AMT-RAW-TEXT           PIC X(30).
010600     05  WS-AMT-NORM               PIC S9(07)V99 COMP-3.
010700     05  WS-AMT-VALID-SW           PIC X(01).
010800         88  WS-AMT-IS-VALID           VALUE 'Y'.
010900         88  WS-AMT-IS-INVALID         VALUE 'N'.
011000 01  WS-DATE-SUB-REC.
011100     05  WS-DTE-RAW-TEXT           PIC X(30).
011200     05  WS-DTE-NORM-TEXT          PIC X(10).
011300 01  WS-SUB-RETURN-CD              PIC S9(04) COMP.
011400*
011500 LINKAGE SECTION.
011600 01  LK-CLAIM-TEXT.
011700     05  LK-CLAIM-LINE OCCURS 60 TIMES         PIC X(200).
011800 01  LK-LINE-COUNT                 PIC 9(04) COMP.
011900 COPY CLMCLAIM.
012000*
012100 PROCEDURE DIVISION USING LK-CLAIM-TEXT, LK-LINE-COUNT,
012200             CLM-CLAIM-REC.
012300 000-HOUSEKEEPING.
012400     INITIALIZE CLM-CLAIM-REC.
012500     MOVE 'N' TO CLM-ESTIMATED-DAMAGE-SW.
012600     MOVE ZERO TO WS-LINE-SUB.
012700 000-EXIT.
012800     EXIT.
012900*
013000 100-MAINLINE.
013100     PERFORM 150-PROCESS-ONE-LINE THRU 150-EXIT
013200        VARYING WS-LINE-SUB FROM 1 BY 1
013300        UNTIL WS-LINE-SUB > LK-LINE-COUNT.
013400 100-EXIT.
013500     EXIT.
013600*
013700 150-PROCESS-ONE-LINE.
013800     MOVE LK-CLAIM-LINE(WS-LINE-SUB) TO WS-UPPER-LINE.
013900     INSPECT WS-UPPER-LINE CONVERTING
014000        "abcdefghijklmnopqrstuvwxyz" TO
014100        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
014200     PERFORM 200-SEARCH-RTN THRU 200-EXIT.
014300     IF CLMEXTR-DEBUG-ON
014400        DISPLAY 'CLMEXTR FIELD MATCH=' WS-FLDNO-TENS WS-FLDNO-UNITS.
014500     IF WS-FLDNO-HOLD = ZERO
014600        PERFORM 350-APPEND-DESCRIPTION THRU 350-EXIT
014700        GO TO 150-EXIT.
014800     PERFORM 250-PULL-VALUE-TEXT THRU 250-EXIT.
014900     PERFORM 300-STORE-FIELD-VALUE THRU 300-EXIT.
015000 150-EXIT.
015100     EXIT.
015200*
015300 200-SEARCH-RTN.
015400     MOVE ZERO TO WS-FLDNO-HOLD.
015500     SEARCH WS-LBL-ENTRY VARYING LBL-IDX
015600        AT END CONTINUE
015700        WHEN WS-LINE-HEAD = WS-LBL-TEXT(LBL-IDX)
015800           MOVE WS-LBL-FLDNO(LBL-IDX) TO WS-FLDNO-HOLD.
015900 200-EXIT.
016000     EXIT.
016100*
016200 250-PULL-VALUE-TEXT.
016300*        THE LABEL (AND ITS COLON) OCCUPY THE FIRST 25 BYTES OF
016400*        THE LINE -- THE VALUE IS WHATEVER FOLLOWS, LESS ONE
016500*        LEADING SPACE IF THE DOCUMENT AUTHOR LEFT ONE.
016600     MOVE SPACES TO WS-VALUE-TEXT.
016700     IF WS-LINE-TAIL(1:1) = SPACE
016800        MOVE WS-LINE-TAIL(2:120) TO WS-VALUE-TEXT
016900     ELSE
017000        MOVE WS-LINE-TAIL(1:120) TO WS-VALUE-TEXT.
017100 250-EXIT.
017200     EXIT.
017300*
017400 300-STORE-FIELD-VALUE.
017500     EVALUATE WS-FLDNO-HOLD
017600        WHEN 01  MOVE WS-VALUE-TEXT(1:20)  TO CLM-POLICY-NUMBER
017700        WHEN 02  MOVE WS-VALUE-TEXT(1:30)  TO CLM-POLICYHOLDER-NAME
017800        WHEN 03  MOVE WS-VALUE-TEXT(1:05)  TO CLM-INCIDENT-TIME
017900        WHEN 04  MOVE WS-VALUE-TEXT(1:30)  TO WS-DTE-RAW-TEXT
018000                 PERFORM 400-CALL-NORMALIZERS THRU 400-EXIT
018100                 MOVE WS-DTE-NORM-TEXT      TO CLM-INCIDENT-DATE
018200        WHEN 05  MOVE WS-VALUE-TEXT(1:40)  TO CLM-INCIDENT-LOCATION
018300        WHEN 06  MOVE WS-VALUE-TEXT(1:120) TO CLM-INCIDENT-DESC
018400        WHEN 07  MOVE WS-VALUE-TEXT(1:30)  TO CLM-CLAIMANT-NAME
018500        WHEN 08  MOVE WS-VALUE-TEXT(1:20)  TO CLM-CLAIMANT-CONTACT
018600        WHEN 09  MOVE WS-VALUE-TEXT(1:20)  TO CLM-ASSET-TYPE
018700        WHEN 10  MOVE WS-VALUE-TEXT(1:30)  TO CLM-ASSET-ID
018800        WHEN 11  STRING "VIN: " WS-VALUE-TEXT(1:25) DELIMITED BY SIZE
018900                    INTO CLM-ASSET-ID
019000        WHEN 12  MOVE WS-VALUE-TEXT(1:30)  TO WS-AMT-RAW-TEXT
019100                 PERFORM 450-CALL-CURRENCY THRU 450-EXIT
019200        WHEN 13  MOVE WS-VALUE-TEXT(1:20)  TO CLM-CLAIM-TYPE
019300        WHEN 14  PERFORM 500-SPLIT-EFF-DATES THRU 500-EXIT
019400        WHEN OTHER CONTINUE
019500     END-EVALUATE.
019600 300-EXIT.
019700     EXIT.
019800*
019900 350-APPEND-DESCRIPTION.
020000*        A LINE WITH NO RECOGNIZED LABEL IS A CONTINUATION OF THE
020100*        INCIDENT NARRATIVE -- APPEND IT IF THERE IS ROOM LEFT.
020200     IF WS-UPPER-LINE NOT = SPACES AND CLM-INCIDENT-DESC NOT = SPACES
020300        STRING CLM-INCIDENT-DESC DELIMITED BY SPACE
020400           " " LK-CLAIM-LINE(WS-LINE-SUB) DELIMITED BY SIZE
020500           INTO CLM-INCIDENT-DESC.
020600 350-EXIT.
020700     EXIT.
020800*
020900 400-CALL-NORMALIZERS.
021000     MOVE ZERO TO WS-SUB-RETURN-CD.
021100     MOVE SPACES TO WS-DTE-NORM-TEXT.
021200     CALL 'CLMDATE' USING WS-DTE-RAW-TEXT, WS-DTE-NORM-TEXT,
021300        WS-SUB-RETURN-CD.
021400 400-EXIT.
021500     EXIT.
021600*
021700 450-CALL-CURRENCY.
021800     MOVE 'N' TO WS-AMT-VALID-SW.
021900     MOVE ZERO TO WS-AMT-NORM.
022000     MOVE ZERO TO WS-SUB-RETURN-CD.
022100     CALL 'CLMCURR' USING WS-AMT-SUB-REC, WS-SUB-RETURN-CD.
022200     IF WS-AMT-IS-VALID
022300        MOVE WS-AMT-NORM TO CLM-ESTIMATED-DAMAGE-AMT
022400        MOVE 'Y' TO CLM-ESTIMATED-DAMAGE-SW
022500     ELSE
022600        MOVE 'N' TO CLM-ESTIMATED-DAMAGE-SW.
022700 450-EXIT.
022800     EXIT.
022900*
023000 500-SPLIT-EFF-DATES.
023100*        "2023-01-01 TO 2023-12-31" -- ONE LINE CARRIES BOTH THE
023200*        START AND END OF THE POLICY PERIOD.
023300     MOVE SPACES TO WS-EFFDATE-PARTS.
023400     UNSTRING WS-VALUE-TEXT DELIMITED BY " TO "
023500        INTO WS-EFFDATE-1, WS-EFFDATE-2.
023600     MOVE WS-EFFDATE-1 TO WS-DTE-RAW-TEXT.
023700     PERFORM 400-CALL-NORMALIZERS THRU 400-EXIT.
023800     MOVE WS-DTE-NORM-TEXT TO CLM-EFF-START-DATE.
023900     MOVE WS-EFFDATE-2 TO WS-DTE-RAW-TEXT.
024000     PERFORM 400-CALL-NORMALIZERS THRU 400-EXIT.
024100     MOVE WS-DTE-NORM-TEXT TO CLM-EFF-END-DATE.
024200 500-EXIT.
024300     EXIT.
