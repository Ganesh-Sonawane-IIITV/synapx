000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLMAGENT.
000300 AUTHOR. R. CHIRINOS.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 07/10/20.
000600 DATE-COMPILED. 07/10/20.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE BATCH AGENT FOR THE FIRST-NOTICE-
001300*          OF-LOSS (FNOL) INTAKE PIPELINE.
001400*
001500*          IT READS A SEQUENTIAL FILE OF LABELLED-TEXT CLAIM
001600*          DOCUMENTS, ONE CLAIM PER BLOCK OF LINES, BLOCKS
001700*          SEPARATED BY A "---END---" DELIMITER RECORD.
001800*
001900*          FOR EACH CLAIM IT CALLS THE FIELD EXTRACTOR, THE FIELD
002000*          VALIDATOR AND THE CLAIM ROUTER IN TURN, WRITES ONE
002100*          RESULT LINE PER CLAIM, AND ACCUMULATES RUN TOTALS AND A
002200*          COUNT PER ROUTE FOR THE END-OF-JOB SUMMARY.
002300*
002400******************************************************************
002500               INPUT FILE              -   CLAIMS-IN
002600               OUTPUT FILE PRODUCED    -   RESULTS-OUT
002700               OUTPUT FILE PRODUCED    -   SUMMARY-OUT
002800               DUMP FILE               -   SYSOUT
002900******************************************************************
003000*   DATE      PROGRAMMER        REQUEST     DESCRIPTION
003100*   --------  ----------------  ----------  -------------------
003200*   07/10/20  R.CHIRINOS        FNOL-0003   ORIGINAL PROGRAM
003300*   03/18/21  R.CHIRINOS        FNOL-0052   HANDLE FINAL CLAIM BLOCK
003400*                                           WITH NO TRAILING DELIM
003500*   02/09/99  T.OKONKWO         FNOL-Y2K6   Y2K: NO DATE FIELDS ARE
003600*                                           COMPARED IN THIS PROGRAM,
003700*                                           REVIEWED FOR COMPLIANCE
003800******************************************************************
003900*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS DIGIT-CLASS IS "0" THRU "9"
004700     UPSI-0 ON STATUS IS CLMAGENT-DEBUG-ON
004800             OFF STATUS IS CLMAGENT-DEBUG-OFF.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SYSOUT
005200     ASSIGN TO UT-S-SYSOUT
005300       ORGANIZATION IS SEQUENTIAL.
005400*
005500     SELECT CLAIMS-IN
005600     ASSIGN TO UT-S-CLAIMSIN
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS IFCODE.
005900*
006000     SELECT RESULTS-OUT
006100     ASSIGN TO UT-S-RESULTS
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS OFCODE.
006400*
006500     SELECT SUMMARY-OUT
006600     ASSIGN TO UT-S-SUMMARY
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS OFCODE.
006900*
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  SYSOUT
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 80 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS SYSOUT-REC.
007800 01  SYSOUT-REC  PIC X(80).
007900*
008000****** THIS FILE CARRIES THE CLAIM DOCUMENTS.  EACH CLAIM IS A
008100****** BLOCK OF LABELLED LINES ("POLICY NUMBER: ...", ETC.)
008200****** ENDED BY A "---END---" DELIMITER LINE, OR BY END OF FILE
008300****** FOR THE LAST CLAIM IN THE RUN.
008400 FD  CLAIMS-IN
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 200 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS CLAIMS-IN-REC.
009000 01  CLAIMS-IN-REC  PIC X(200).
009100*
009200****** ONE LINE WRITTEN PER CLAIM PROCESSED -- DOC ID, ROUTE,
009300****** MISSING-FIELD COUNT, AND THE ROUTER'S REASONING TEXT.
009400 FD  RESULTS-OUT
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 200 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS RESULTS-OUT-REC.
010000 01  RESULTS-OUT-REC  PIC X(200).
010100*
010200****** END-OF-RUN BATCH SUMMARY -- TOTALS AND ROUTING DISTRIBUTION.
010300 FD  SUMMARY-OUT
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 80 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS SUMMARY-OUT-REC.
010900 01  SUMMARY-OUT-REC  PIC X(80).
011000*
011100 WORKING-STORAGE SECTION.
011200 01  FILE-STATUS-CODES.
011300     05  IFCODE                  PIC X(02).
011400         88  CODE-READ               VALUE SPACES.
011500         88  NO-MORE-CLAIMS          VALUE "10".
011600     05  OFCODE                  PIC X(02).
011700         88  CODE-WRITE              VALUE SPACES.
011800*
011900 01  WS-ABEND-REC.
012000     05  ABEND-REASON           PIC X(40).
012100     05  FILLER                 PIC X(40).
012200*
012300*    FORCES A DIVIDE-BY-ZERO TO ABEND THE JOB IN 1000-ABEND-RTN.
012400 77  ZERO-VAL                   PIC S9(1) COMP VALUE ZERO.
012500 77  ONE-VAL                    PIC S9(1) COMP VALUE 1.
012600*
012700*    COPY OF THE CLAIM-TEXT BLOCK PASSED TO CLMEXTR -- MATCHES
012800*    CLMEXTR'S LK-CLAIM-TEXT LINKAGE RECORD ONE-FOR-ONE.
012900 01  WS-CLAIM-LINES.
013000     05  WS-CLAIM-LINE OCCURS 60 TIMES PIC X(200).
013100*
013200*    FLAT VIEW OF THE SAME STORAGE, USED ONLY BY THE UPSI-0 DEBUG
013300*    TRACE TO SHOW THE FIRST FEW BYTES OF THE CLAIM TEXT WITHOUT
013400*    SUBSCRIPTING INTO THE TABLE.
013500 01  WS-CLAIM-LINES-FLAT REDEFINES WS-CLAIM-LINES PIC X(12000).
013600*
013700 01  WS-WORK-FIELDS.
013800     05  WS-LINE-COUNT              PIC 9(04) COMP.
013900     05  WS-END-OF-CLAIM-SW         PIC X(01).
014000         88  END-OF-CLAIM-FOUND         VALUE 'Y'.
014100         88  END-OF-CLAIM-NOT-FOUND     VALUE 'N'.
014200     05  WS-MISSING-COUNT           PIC 9(02).
014300     05  WS-MISSING-FIELDS          PIC X(120).
014400     05  WS-ROUTE                   PIC X(20).
014500     05  WS-REASONING               PIC X(200).
014600     05  WS-DOC-SEQ                 PIC 9(07) COMP.
014700     05  WS-SUMM-NUM-DISP           PIC 9(04).
014800*
014900*    ALTERNATE VIEW OF THE DOCUMENT SEQUENCE NUMBER, USED ONLY BY
015000*    THE UPSI-0 DEBUG TRACE TO SHOW IT AS TWO SHORTER GROUPS.
015100 01  WS-DOC-SEQ-DISP                PIC 9(07).
015200 01  WS-DOC-SEQ-DISP-R REDEFINES WS-DOC-SEQ-DISP.
015300     05  WS-DOC-SEQ-THOUS           PIC 9(04).
015400     05  WS-DOC-SEQ-UNITS           PIC 9(03).
015500*
015600 01  COUNTERS-AND-ACCUMULATORS.
015700     05  RECORDS-READ               PIC S9(7) COMP.
015800     05  RECORDS-WRITTEN            PIC S9(7) COMP.
015900*
016000 COPY CLMCLAIM.
016100 COPY CLMRSLT.
016200*
016300*    ONE PRINT LINE PER CLAIM, FORMATTED FROM CLM-RESULT-REC.
016400 01  WS-RESULT-PRINT-LINE.
016500     05  FILLER                     PIC X(01).
016600     05  PRT-DOC-ID                 PIC X(20).
016700     05  FILLER                     PIC X(01).
016800     05  PRT-ROUTE                  PIC X(20).
016900     05  FILLER                     PIC X(01).
017000     05  PRT-MISSING-COUNT          PIC Z9.
017100     05  FILLER                     PIC X(01).
017200     05  PRT-REASONING              PIC X(154).
017300*
017400*    BYTE-AT-A-TIME VIEW OF THE PRINT LINE, USED ONLY BY THE
017500*    UPSI-0 DEBUG TRACE TO CONFIRM THE LINE WAS ACTUALLY BUILT.
017600 01  WS-RESULT-PRINT-LINE-BYTES REDEFINES WS-RESULT-PRINT-LINE.
017700     05  WS-PRT-BYTE OCCURS 200 TIMES INDEXED BY PRT-IDX
017800                     PIC X(01).
017900*
018000 PROCEDURE DIVISION.
018100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018200     PERFORM 100-MAINLINE THRU 100-EXIT
018300             UNTIL NO-MORE-CLAIMS AND WS-LINE-COUNT = ZERO.
018400     PERFORM 900-CLEANUP THRU 900-EXIT.
018500     MOVE ZERO TO RETURN-CODE.
018600     GOBACK.
018700*
018800 000-HOUSEKEEPING.
018900     DISPLAY "******** BEGIN JOB CLMAGENT ********".
019000     OPEN INPUT CLAIMS-IN.
019100     OPEN OUTPUT RESULTS-OUT, SUMMARY-OUT, SYSOUT.
019200     INITIALIZE COUNTERS-AND-ACCUMULATORS, CLM-BATCH-TOTALS.
019300     MOVE ZERO TO WS-DOC-SEQ.
019400     PERFORM 200-READ-CLAIM-BLOCK THRU 200-EXIT.
019500     IF NO-MORE-CLAIMS AND WS-LINE-COUNT = ZERO
019600        MOVE "** EMPTY INPUT FILE" TO ABEND-REASON
019700        GO TO 1000-ABEND-RTN.
019800 000-EXIT.
019900     EXIT.
020000*
020100 100-MAINLINE.
020200     IF WS-LINE-COUNT = ZERO
020300        GO TO 100-EXIT.
020400     ADD 1 TO RECORDS-READ.
020500     PERFORM 300-CALL-PIPELINE THRU 300-EXIT.
020600     PERFORM 700-WRITE-RESULT THRU 700-EXIT.
020700     PERFORM 200-READ-CLAIM-BLOCK THRU 200-EXIT.
020800 100-EXIT.
020900     EXIT.
021000*
021100 200-READ-CLAIM-BLOCK.
021200     MOVE ZERO TO WS-LINE-COUNT.
021300     MOVE 'N' TO WS-END-OF-CLAIM-SW.
021400     PERFORM 210-READ-ONE-LINE THRU 210-EXIT
021500        UNTIL END-OF-CLAIM-FOUND OR NO-MORE-CLAIMS
021600           OR WS-LINE-COUNT = 60.
021700 200-EXIT.
021800     EXIT.
021900*
022000 210-READ-ONE-LINE.
022100     READ CLAIMS-IN
022200         AT END
022300         MOVE "10" TO IFCODE
022400         GO TO 210-EXIT
022500     END-READ.
022600     IF CLAIMS-IN-REC(1:9) = "---END---"
022700        MOVE 'Y' TO WS-END-OF-CLAIM-SW
022800        GO TO 210-EXIT.
022900     ADD 1 TO WS-LINE-COUNT.
023000     MOVE CLAIMS-IN-REC TO WS-CLAIM-LINE(WS-LINE-COUNT).
023100 210-EXIT.
023200     EXIT.
023300*
023400 300-CALL-PIPELINE.
023500     CALL 'CLMEXTR' USING WS-CLAIM-LINES, WS-LINE-COUNT,
023600          CLM-CLAIM-REC.
023700     CALL 'CLMVALID' USING CLM-CLAIM-REC, WS-MISSING-COUNT,
023800          WS-MISSING-FIELDS.
023900     CALL 'CLMROUTR' USING CLM-CLAIM-REC, WS-MISSING-COUNT,
024000          WS-MISSING-FIELDS, WS-ROUTE, WS-REASONING.
024100     ADD 1 TO CLM-TOTAL-DOCS.
024200     IF WS-MISSING-COUNT = ZERO
024300        ADD 1 TO CLM-TOTAL-OK
024400     ELSE
024500        ADD 1 TO CLM-TOTAL-ERR.
024600     PERFORM 350-TALLY-ROUTE THRU 350-EXIT.
024700     IF CLMAGENT-DEBUG-ON
024800        DISPLAY 'CLMAGENT CLAIM-LEAD=' WS-CLAIM-LINES-FLAT(1:40).
024900 300-EXIT.
025000     EXIT.
025100*
025200 350-TALLY-ROUTE.
025300     EVALUATE WS-ROUTE
025400        WHEN "Fast-track"
025500           ADD 1 TO CLM-CNT-FASTTRACK
025600        WHEN "Investigation Flag"
025700           ADD 1 TO CLM-CNT-INVESTFLAG
025800        WHEN "Manual Review"
025900           ADD 1 TO CLM-CNT-MANUALREV
026000        WHEN "Specialist Queue"
026100           ADD 1 TO CLM-CNT-SPECQUEUE
026200        WHEN OTHER
026300           CONTINUE
026400     END-EVALUATE.
026500 350-EXIT.
026600     EXIT.
026700*
026800 700-WRITE-RESULT.
026900     ADD 1 TO WS-DOC-SEQ.
027000     MOVE WS-DOC-SEQ TO WS-DOC-SEQ-DISP.
027100     MOVE SPACES TO CLM-RSLT-DOC-ID.
027200     STRING "CLAIM-"      DELIMITED BY SIZE
027300            WS-DOC-SEQ-DISP DELIMITED BY SIZE
027400       INTO CLM-RSLT-DOC-ID.
027500     MOVE WS-ROUTE          TO CLM-RSLT-ROUTE.
027600     MOVE WS-MISSING-COUNT  TO CLM-RSLT-MISSING-COUNT.
027700     MOVE WS-MISSING-FIELDS TO CLM-RSLT-MISSING-FLDS.
027800     MOVE WS-REASONING      TO CLM-RSLT-REASONING.
027900     PERFORM 750-FORMAT-PRINT-LINE THRU 750-EXIT.
028000     WRITE RESULTS-OUT-REC FROM WS-RESULT-PRINT-LINE.
028100     ADD 1 TO RECORDS-WRITTEN.
028200     IF CLMAGENT-DEBUG-ON
028300        DISPLAY 'CLMAGENT SEQ=' WS-DOC-SEQ-THOUS WS-DOC-SEQ-UNITS
028400           ' LEAD-BYTE=' WS-PRT-BYTE(1).
028500 700-EXIT.
028600     EXIT.
028700*
028800 750-FORMAT-PRINT-LINE.
028900     MOVE SPACES TO WS-RESULT-PRINT-LINE.
029000     MOVE CLM-RSLT-DOC-ID         TO PRT-DOC-ID.
029100     MOVE CLM-RSLT-ROUTE          TO PRT-ROUTE.
029200     MOVE CLM-RSLT-MISSING-COUNT  TO PRT-MISSING-COUNT.
029300     MOVE CLM-RSLT-REASONING(1:154) TO PRT-REASONING.
029400 750-EXIT.
029500     EXIT.
029600*
029700 900-CLEANUP.
029800     PERFORM 990-WRITE-SUMMARY THRU 990-EXIT.
029900     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
030000     DISPLAY "** CLAIMS READ **".
030100     DISPLAY RECORDS-READ.
030200     DISPLAY "** RESULTS WRITTEN **".
030300     DISPLAY RECORDS-WRITTEN.
030400     DISPLAY "******** NORMAL END OF JOB CLMAGENT ********".
030500 900-EXIT.
030600     EXIT.
030700*
030800 800-CLOSE-FILES.
030900     CLOSE CLAIMS-IN, RESULTS-OUT, SUMMARY-OUT, SYSOUT.
031000 800-EXIT.
031100     EXIT.
031200*
031300 990-WRITE-SUMMARY.
031400     MOVE SPACES TO SUMMARY-OUT-REC.
031500     MOVE "BATCH PROCESSING SUMMARY" TO SUMMARY-OUT-REC.
031600     WRITE SUMMARY-OUT-REC.
031700*
031800     MOVE CLM-TOTAL-DOCS TO WS-SUMM-NUM-DISP.
031900     MOVE SPACES TO SUMMARY-OUT-REC.
032000     STRING "Total documents:        " DELIMITED BY SIZE
032100            WS-SUMM-NUM-DISP           DELIMITED BY SIZE
032200       INTO SUMMARY-OUT-REC.
032300     WRITE SUMMARY-OUT-REC.
032400*
032500     MOVE CLM-TOTAL-OK TO WS-SUMM-NUM-DISP.
032600     MOVE SPACES TO SUMMARY-OUT-REC.
032700     STRING "Successfully processed: " DELIMITED BY SIZE
032800            WS-SUMM-NUM-DISP           DELIMITED BY SIZE
032900       INTO SUMMARY-OUT-REC.
033000     WRITE SUMMARY-OUT-REC.
033100*
033200     MOVE CLM-TOTAL-ERR TO WS-SUMM-NUM-DISP.
033300     MOVE SPACES TO SUMMARY-OUT-REC.
033400     STRING "Errors:                 " DELIMITED BY SIZE
033500            WS-SUMM-NUM-DISP           DELIMITED BY SIZE
033600       INTO SUMMARY-OUT-REC.
033700     WRITE SUMMARY-OUT-REC.
033800*
033900     MOVE SPACES TO SUMMARY-OUT-REC.
034000     MOVE "Routing Distribution:" TO SUMMARY-OUT-REC.
034100     WRITE SUMMARY-OUT-REC.
034200*
034300     MOVE CLM-CNT-FASTTRACK TO WS-SUMM-NUM-DISP.
034400     MOVE SPACES TO SUMMARY-OUT-REC.
034500     STRING "  Fast-track:         " DELIMITED BY SIZE
034600            WS-SUMM-NUM-DISP         DELIMITED BY SIZE
034700       INTO SUMMARY-OUT-REC.
034800     WRITE SUMMARY-OUT-REC.
034900*
035000     MOVE CLM-CNT-INVESTFLAG TO WS-SUMM-NUM-DISP.
035100     MOVE SPACES TO SUMMARY-OUT-REC.
035200     STRING "  Investigation Flag: " DELIMITED BY SIZE
035300            WS-SUMM-NUM-DISP         DELIMITED BY SIZE
035400       INTO SUMMARY-OUT-REC.
035500     WRITE SUMMARY-OUT-REC.
035600*
035700     MOVE CLM-CNT-MANUALREV TO WS-SUMM-NUM-DISP.
035800     MOVE SPACES TO SUMMARY-OUT-REC.
035900     STRING "  Manual Review:      " DELIMITED BY SIZE
036000            WS-SUMM-NUM-DISP         DELIMITED BY SIZE
036100       INTO SUMMARY-OUT-REC.
036200     WRITE SUMMARY-OUT-REC.
036300*
036400     MOVE CLM-CNT-SPECQUEUE TO WS-SUMM-NUM-DISP.
036500     MOVE SPACES TO SUMMARY-OUT-REC.
036600     STRING "  Specialist Queue:   " DELIMITED BY SIZE
036700            WS-SUMM-NUM-DISP         DELIMITED BY SIZE
036800       INTO SUMMARY-OUT-REC.
036900     WRITE SUMMARY-OUT-REC.
037000 990-EXIT.
037100     EXIT.
037200*
037300 1000-ABEND-RTN.
037400     MOVE SPACES TO SYSOUT-REC.
037500     MOVE ABEND-REASON TO SYSOUT-REC.
037600     WRITE SYSOUT-REC.
037700     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
037800     DISPLAY "*** ABNORMAL END OF JOB-CLMAGENT ***" UPON CONSOLE.
037900     DIVIDE ZERO-VAL INTO ONE-VAL.
