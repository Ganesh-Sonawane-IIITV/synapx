000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLMDATE.
000300 AUTHOR. R. CHIRINOS.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 07/28/20.
000600 DATE-COMPILED. 07/28/20.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          NORMALIZES A FREE-TEXT DATE TOKEN FROM A CLAIM DOCUMENT
001300*          TO YYYY-MM-DD.  TRIES, IN ORDER: YYYY-MM-DD (ALREADY
001400*          NORMAL), MM/DD/YYYY OR DD/MM/YYYY (SLASH-SEPARATED,
001500*          MM/DD PREFERRED UNLESS THE FIRST NUMBER CANNOT BE A
001600*          MONTH), MONTH DD, YYYY (LONG OR 3-LETTER MONTH NAME),
001700*          AND DD-MM-YYYY OR MM-DD-YYYY (DASH-SEPARATED, DD-MM
001800*          PREFERRED).  IF NOTHING MATCHES, THE ORIGINAL TEXT IS
001900*          RETURNED UNCHANGED (TRUNCATED TO THE 10-BYTE FIELD).
002000*
002100*          CALLED BY CLMEXTR FOR EACH OF THE THREE DATE FIELDS
002200*          (EFFECTIVE START, EFFECTIVE END, INCIDENT DATE).
002300*
002400******************************************************************
002500*   DATE      PROGRAMMER        REQUEST     DESCRIPTION
002600*   --------  ----------------  ----------  -------------------
002700*   07/28/20  R.CHIRINOS        FNOL-0006   ORIGINAL PROGRAM
002800*   01/19/21  R.CHIRINOS        FNOL-0038   ADD MONTH-NAME FORMS
002900*   11/02/98  T.OKONKWO         FNOL-Y2K1   Y2K: FORCE 4-DIGIT YR
003000*   03/11/22  D.MALAVE          FNOL-0089   LONG MONTH NAME MATCH
003100*                                           WAS A FIXED 9-BYTE
003200*                                           COMPARE -- ONLY HIT FOR
003300*                                           "SEPTEMBER".  NOW SCANS
003400*                                           BY EACH NAME'S OWN
003500*                                           LENGTH AND STEPS THE TAIL
003600*                                           POINTER OFF THAT LENGTH.
003700******************************************************************
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS DIGIT-CLASS IS "0" THRU "9"
004600     UPSI-0 ON STATUS IS CLMDATE-DEBUG-ON
004700             OFF STATUS IS CLMDATE-DEBUG-OFF.
004800*
004900 DATA DIVISION.
005000 FILE SECTION.
005100*
005200 WORKING-STORAGE SECTION.
005300 01  WS-WORK-FIELDS.
005400     05  WS-PART-1                PIC X(04).
005500     05  WS-PART-2                PIC X(04).
005600     05  WS-PART-3                PIC X(04).
005700     05  WS-NUM-1                 PIC 9(02) COMP.
005800     05  WS-NUM-2                 PIC 9(02) COMP.
005900     05  WS-NUM-3                 PIC 9(04) COMP.
006000     05  WS-SCAN-PTR              PIC 9(02) COMP.
006100     05  WS-MONTH-NBR             PIC 9(02) COMP.
006200     05  WS-MONTH-IDX             PIC 9(02) COMP.
006300     05  WS-MONTH-NAME-LEN        PIC 9(02) COMP.
006400*
006500*    MONTH-NAME TABLES, BUILT THE WAY THIS SHOP BUILDS A SMALL
006600*    LOOKUP TABLE WHEN THERE IS NO FILE TO LOAD IT FROM -- ONE
006700*    VALUE-CLAUSE FILLER BLOCK, REDEFINED AS AN OCCURS TABLE.
006800 01  WS-MONTH-LONG-VALUES.
006900     05  FILLER  PIC X(09) VALUE "JANUARY  ".
007000     05  FILLER  PIC X(09) VALUE "FEBRUARY ".
007100     05  FILLER  PIC X(09) VALUE "MARCH    ".
007200     05  FILLER  PIC X(09) VALUE "APRIL    ".
007300     05  FILLER  PIC X(09) VALUE "MAY      ".
007400     05  FILLER  PIC X(09) VALUE "JUNE     ".
007500     05  FILLER  PIC X(09) VALUE "JULY     ".
007600     05  FILLER  PIC X(09) VALUE "AUGUST   ".
007700     05  FILLER  PIC X(09) VALUE "SEPTEMBER".
007800     05  FILLER  PIC X(09) VALUE "OCTOBER  ".
007900     05  FILLER  PIC X(09) VALUE "NOVEMBER ".
008000     05  FILLER  PIC X(09) VALUE "DECEMBER ".
008100 01  WS-MONTH-LONG-TABLE REDEFINES WS-MONTH-LONG-VALUES.
008200     05  WS-MONTH-LONG-NAME OCCURS 12 TIMES
008300                            INDEXED BY MLN-IDX   PIC X(09).
008400*
008500*    ACTUAL BYTE LENGTH OF EACH LONG MONTH NAME, PARALLEL TO
008600*    WS-MONTH-LONG-VALUES ABOVE -- THE NAMES ARE PADDED TO 9
008700*    BYTES FOR THE TABLE BUT THE TEXT BEING SCANNED IS NOT, SO
008800*    WE HAVE TO COMPARE ONLY AS MANY BYTES AS THE NAME ACTUALLY
008900*    HAS.  SAME IDEA AS THE FRAUD-KEYWORD LENGTH TABLE IN CLMROUTR.
009000 01  WS-MONTH-LONG-LEN-VALUES.
009100     05  FILLER  PIC 9(02) VALUE 07.
009200     05  FILLER  PIC 9(02) VALUE 08.
009300     05  FILLER  PIC 9(02) VALUE 05.
009400     05  FILLER  PIC 9(02) VALUE 05.
009500     05  FILLER  PIC 9(02) VALUE 03.
009600     05  FILLER  PIC 9(02) VALUE 04.
009700     05  FILLER  PIC 9(02) VALUE 04.
009800     05  FILLER  PIC 9(02) VALUE 06.
009900     05  FILLER  PIC 9(02) VALUE 09.
010000     05  FILLER  PIC 9(02) VALUE 07.
010100     05  FILLER  PIC 9(02) VALUE 08.
010200     05  FILLER  PIC 9(02) VALUE 08.
010300 01  WS-MONTH-LONG-LEN-TABLE REDEFINES WS-MONTH-LONG-LEN-VALUES.
010400     05  WS-MONTH-LONG-LEN OCCURS 12 TIMES INDEXED BY MLL-IDX
010500                           PIC 9(02).
010600*
010700 01  WS-MONTH-SHORT-VALUES.
010800     05  FILLER  PIC X(03) VALUE "JAN".
010900     05  FILLER  PIC X(03) VALUE "FEB".
011000     05  FILLER  PIC X(03) VALUE "MAR".
011100     05  FILLER  PIC X(03) VALUE "APR".
011200     05  FILLER  PIC X(03) VALUE "MAY".
011300     05  FILLER  PIC X(03) VALUE "JUN".
011400     05  FILLER  PIC X(03) VALUE "JUL".
011500     05  FILLER  PIC X(03) VALUE "AUG".
011600     05  FILLER  PIC X(03) VALUE "SEP".
011700     05  FILLER  PIC X(03) VALUE "OCT".
011800     05  FILLER  PIC X(03) VALUE "NOV".
011900     05  FILLER  PIC X(03) VALUE "DEC".
012000 01  WS-MONTH-SHORT-TABLE REDEFINES WS-MONTH-SHORT-VALUES.
012100     05  WS-MONTH-SHORT-NAME OCCURS 12 TIMES
012200                             INDEXED BY MSN-IDX  PIC X(03).
012300*
012400 01  WS-UPPER-TEXT                PIC X(30).
012500*
012600*    POSITIONAL VIEW OF A NUMERIC-TOKEN DATE ("12/25/2023" OR
012700*    "12-25-2023") -- SAME LAYOUT FITS EITHER SEPARATOR SINCE WE
012800*    ONLY EVER TEST THE SEPARATOR CHARACTERS, NOT MOVE THEM.
012900 01  WS-NUMERIC-DATE-VIEW REDEFINES WS-UPPER-TEXT.
013000     05  WS-ND-TOKEN-1             PIC X(02).
013100     05  WS-ND-SEP-1               PIC X(01).
013200     05  WS-ND-TOKEN-2             PIC X(02).
013300     05  WS-ND-SEP-2               PIC X(01).
013400     05  WS-ND-TOKEN-3             PIC X(04).
013500     05  FILLER                    PIC X(20).
013600*
013700 LINKAGE SECTION.
013800 01  LK-RAW-DATE-TEXT             PIC X(30).
013900 01  LK-NORM-DATE-TEXT            PIC X(10).
014000 01  LK-RETURN-CD                 PIC S9(04) COMP.
014100*
014200 PROCEDURE DIVISION USING LK-RAW-DATE-TEXT, LK-NORM-DATE-TEXT,
014300             LK-RETURN-CD.
014400 000-HOUSEKEEPING.
014500     MOVE SPACES TO LK-NORM-DATE-TEXT.
014600     MOVE ZERO TO LK-RETURN-CD.
014700     MOVE LK-RAW-DATE-TEXT TO WS-UPPER-TEXT.
014800     INSPECT WS-UPPER-TEXT CONVERTING
014900        "abcdefghijklmnopqrstuvwxyz" TO
015000        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015100 000-EXIT.
015200     EXIT.
015300*
015400 100-MAINLINE.
015500     PERFORM 200-TRY-ISO THRU 200-EXIT.
015600     IF LK-RETURN-CD = ZERO GOBACK.
015700     PERFORM 300-TRY-SLASH-FORMAT THRU 300-EXIT.
015800     IF LK-RETURN-CD = ZERO GOBACK.
015900     PERFORM 400-TRY-MONTH-NAME THRU 400-EXIT.
016000     IF LK-RETURN-CD = ZERO GOBACK.
016100     PERFORM 500-TRY-DASH-FORMAT THRU 500-EXIT.
016200     IF LK-RETURN-CD = ZERO GOBACK.
016300*        NOTHING MATCHED -- KEEP THE ORIGINAL TEXT, PER FNOL-0006
016400     MOVE -1 TO LK-RETURN-CD.
016500     MOVE LK-RAW-DATE-TEXT(1:10) TO LK-NORM-DATE-TEXT.
016600     GOBACK.
016700 100-EXIT.
016800     EXIT.
016900*
017000 200-TRY-ISO.
017100*        YYYY-MM-DD IS ALREADY NORMAL -- JUST CHECK THE SHAPE.
017200     IF WS-UPPER-TEXT(5:1) = "-" AND WS-UPPER-TEXT(8:1) = "-"
017300        AND WS-UPPER-TEXT(1:4) IS NUMERIC
017400        AND WS-UPPER-TEXT(6:2) IS NUMERIC
017500        AND WS-UPPER-TEXT(9:2) IS NUMERIC
017600        MOVE LK-RAW-DATE-TEXT(1:10) TO LK-NORM-DATE-TEXT
017700        MOVE ZERO TO LK-RETURN-CD
017800     ELSE
017900        MOVE -1 TO LK-RETURN-CD.
018000 200-EXIT.
018100     EXIT.
018200*
018300 300-TRY-SLASH-FORMAT.
018400     MOVE -1 TO LK-RETURN-CD.
018500     IF WS-ND-SEP-1 NOT = "/" OR WS-ND-SEP-2 NOT = "/"
018600        GO TO 300-EXIT.
018700     MOVE WS-ND-TOKEN-1  TO WS-PART-1.
018800     MOVE WS-ND-TOKEN-2  TO WS-PART-2.
018900     MOVE WS-ND-TOKEN-3  TO WS-PART-3.
019000     IF WS-PART-1(1:2) NOT NUMERIC OR WS-PART-2(1:2) NOT NUMERIC
019100        OR WS-PART-3(1:4) NOT NUMERIC
019200        GO TO 300-EXIT.
019300     MOVE WS-PART-1(1:2) TO WS-NUM-1.
019400     MOVE WS-PART-2(1:2) TO WS-NUM-2.
019500     MOVE WS-PART-3(1:4) TO WS-NUM-3.
019600     IF WS-NUM-1 >= 1 AND WS-NUM-1 <= 12
019700        AND WS-NUM-2 >= 1 AND WS-NUM-2 <= 31
019800*           MM/DD/YYYY -- TRIED FIRST
019900        STRING WS-NUM-3 "-" WS-PART-1 "-" WS-PART-2
020000           DELIMITED BY SIZE INTO LK-NORM-DATE-TEXT
020100        MOVE ZERO TO LK-RETURN-CD
020200     ELSE
020300        IF WS-NUM-2 >= 1 AND WS-NUM-2 <= 12
020400           AND WS-NUM-1 >= 1 AND WS-NUM-1 <= 31
020500*              DD/MM/YYYY -- ONLY REACHABLE WHEN MM/DD FAILED
020600           STRING WS-NUM-3 "-" WS-PART-2 "-" WS-PART-1
020700              DELIMITED BY SIZE INTO LK-NORM-DATE-TEXT
020800           MOVE ZERO TO LK-RETURN-CD.
020900 300-EXIT.
021000     EXIT.
021100*
021200 400-TRY-MONTH-NAME.
021300     MOVE -1 TO LK-RETURN-CD.
021400     MOVE ZERO TO WS-MONTH-NBR.
021500     SEARCH WS-MONTH-LONG-NAME VARYING MLL-IDX
021600        AT END CONTINUE
021700        WHEN WS-UPPER-TEXT(1:WS-MONTH-LONG-LEN(MLL-IDX)) =
021800             WS-MONTH-LONG-NAME(MLN-IDX)
021900                      (1:WS-MONTH-LONG-LEN(MLL-IDX))
022000           SET WS-MONTH-IDX TO MLN-IDX
022100           MOVE MLN-IDX TO WS-MONTH-NBR
022200           MOVE WS-MONTH-LONG-LEN(MLL-IDX) TO WS-MONTH-NAME-LEN
022300           PERFORM 450-SPLIT-MONTH-DAY-YEAR THRU 450-EXIT.
022400     IF WS-MONTH-NBR = ZERO
022500        SEARCH WS-MONTH-SHORT-NAME VARYING MSN-IDX
022600           AT END CONTINUE
022700           WHEN WS-UPPER-TEXT(1:3) = WS-MONTH-SHORT-NAME(MSN-IDX)
022800              SET WS-MONTH-IDX TO MSN-IDX
022900              MOVE MSN-IDX TO WS-MONTH-NBR
023000              PERFORM 460-SPLIT-SHORT-MONTH THRU 460-EXIT.
023100 400-EXIT.
023200     EXIT.
023300*
023400 450-SPLIT-MONTH-DAY-YEAR.
023500*        "JUNE 15, 2023" -- SCAN PAST THE NAME (WHATEVER ITS OWN
023600*        LENGTH IS) AND THE SINGLE BLANK THAT FOLLOWS IT.
023700     COMPUTE WS-SCAN-PTR = WS-MONTH-NAME-LEN + 2.
023800     PERFORM 470-PARSE-TAIL THRU 470-EXIT.
023900 450-EXIT.
024000     EXIT.
024100*
024200 460-SPLIT-SHORT-MONTH.
024300*        "JUN 15, 2023"
024400     SET WS-SCAN-PTR TO 5.
024500     PERFORM 470-PARSE-TAIL THRU 470-EXIT.
024600 460-EXIT.
024700     EXIT.
024800*
024900 470-PARSE-TAIL.
025000     UNSTRING WS-UPPER-TEXT DELIMITED BY "," OR " "
025100        INTO WS-PART-1 WS-PART-2
025200        WITH POINTER WS-SCAN-PTR.
025300     IF WS-PART-1(1:2) NOT NUMERIC
025400        GO TO 470-EXIT.
025500     UNSTRING WS-UPPER-TEXT(WS-SCAN-PTR:) DELIMITED BY SIZE
025600        INTO WS-PART-2.
025700     IF WS-PART-2(1:4) NOT NUMERIC
025800        GO TO 470-EXIT.
025900     MOVE WS-MONTH-NBR TO WS-NUM-1.
026000     STRING WS-PART-2(1:4) "-" WS-NUM-1 "-" WS-PART-1(1:2)
026100        DELIMITED BY SIZE INTO LK-NORM-DATE-TEXT.
026200     MOVE ZERO TO LK-RETURN-CD.
026300 470-EXIT.
026400     EXIT.
026500*
026600 500-TRY-DASH-FORMAT.
026700     MOVE -1 TO LK-RETURN-CD.
026800     IF WS-ND-SEP-1 NOT = "-" OR WS-ND-SEP-2 NOT = "-"
026900        GO TO 500-EXIT.
027000     MOVE WS-ND-TOKEN-1  TO WS-PART-1.
027100     MOVE WS-ND-TOKEN-2  TO WS-PART-2.
027200     MOVE WS-ND-TOKEN-3  TO WS-PART-3.
027300     IF WS-PART-1(1:2) NOT NUMERIC OR WS-PART-2(1:2) NOT NUMERIC
027400        OR WS-PART-3(1:4) NOT NUMERIC
027500        GO TO 500-EXIT.
027600     MOVE WS-PART-1(1:2) TO WS-NUM-1.
027700     MOVE WS-PART-2(1:2) TO WS-NUM-2.
027800     MOVE WS-PART-3(1:4) TO WS-NUM-3.
027900     IF WS-NUM-2 >= 1 AND WS-NUM-2 <= 12
028000        AND WS-NUM-1 >= 1 AND WS-NUM-1 <= 31
028100*           DD-MM-YYYY -- TRIED FIRST FOR DASH FORMAT
028200        STRING WS-NUM-3 "-" WS-PART-2 "-" WS-PART-1
028300           DELIMITED BY SIZE INTO LK-NORM-DATE-TEXT
028400        MOVE ZERO TO LK-RETURN-CD
028500     ELSE
028600        IF WS-NUM-1 >= 1 AND WS-NUM-1 <= 12
028700           AND WS-NUM-2 >= 1 AND WS-NUM-2 <= 31
028800*              MM-DD-YYYY -- ONLY REACHABLE WHEN DD-MM FAILED
028900           STRING WS-NUM-3 "-" WS-PART-1 "-" WS-PART-2
029000              DELIMITED BY SIZE INTO LK-NORM-DATE-TEXT
029100           MOVE ZERO TO LK-RETURN-CD.
029200 500-EXIT.
029300     EXIT.
